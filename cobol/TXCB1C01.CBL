000100******************************************************************
000110* FECHA       : 18/04/1996                                       *
000120* PROGRAMADOR : LUIS TORRES VALLE (LTV)                          *
000130* APLICACION  : EDUCACION FINANCIERA / CATEGORIZADOR             *
000140* PROGRAMA    : TXCB1C01                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : ESTE PROGRAMA LEE SECUENCIALMENTE EL ARCHIVO DE  *
000170*             : TRANSACCIONES TRANSIN, INTERPRETA EL MONTO Y     *
000180*             : NORMALIZA LA DESCRIPCION POR MEDIO DE RUTINAS    *
000190*             : LLAMADAS, CLASIFICA CADA MOVIMIENTO CONTRA LA    *
000200*             : TABLA DE REGLAS TXRG-TABLA (COPY TXREGLA) Y      *
000210*             : GENERA EL ARCHIVO PREDOUT CON LA PREDICCION DE   *
000220*             : CADA TRANSACCION, ADEMAS DEL REPORTE RESUMEN     *
000230*             : SYSRPT POR CATEGORIA.                            *
000240* ARCHIVOS    : TRANSIN, PREDOUT, SYSRPT                         *
000250* PROGRAMA(S) : RUTINA TXND1R00, NORMALIZADOR DE DESCRIPCIONES   *
000260* PROGRAMA(S) : RUTINA TXIM1R00, INTERPRETADOR DE MONTOS         *
000270******************************************************************
000280 IDENTIFICATION DIVISION.
000290 PROGRAM-ID.     TXCB1C01.
000300 AUTHOR.         LUIS TORRES VALLE.
000310 INSTALLATION.   BANCO INDUSTRIAL, S.A.
000320 DATE-WRITTEN.   ABRIL 1996.
000330 DATE-COMPILED.
000340 SECURITY.       CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000350******************************************************************
000360*    BITACORA DE CAMBIOS                                         *
000370*    FECHA      INIC  TICKET     DESCRIPCION                     *
000380*    ---------- ----  ---------  ------------------------------- *
000390*    18/04/1996 LTV   REQ-0705   VERSION INICIAL. LECTURA DE     *
000400*                                TRANSIN, MOTOR DE REGLAS Y      *
000410*                                REPORTE POR CATEGORIA.          *
000420*    22/06/1997 RCV   REQ-0733   SE INTEGRA TXIM1R00 PARA LA     *
000430*                                INTERPRETACION DE MONTOS CON    *
000440*                                COMA DECIMAL Y ESPACIOS.        *
000450*    14/03/1998 JMS   REQ-0755   SE AGREGAN REGLAS DE PREFIJO Y  *
000460*                                CONTIENE PARA TRANSFERENCIAS FR *
000470*                                (VER 340/350-PROBAR-...).       *
000480*    09/12/1998 LTV   REQ-0760   REVISION Y2K. TXTR-FECHA Y      *
000490*                                WKS-FECHA-PROCESO QUEDAN COMO   *
000500*                                AAAA-MM-DD DE 4 POSICIONES DE   *
000510*                                ANIO. SIN CAMBIO DE LONGITUD.   *
000520*    03/02/1999 LTV   REQ-0761   VALIDADO PARA EL CAMBIO DE      *
000530*                                SIGLO.                          *
000540*    17/08/2001 RCV   REQ-0822   SE AGREGA VALIDACION DE LIMITE  *
000550*                                DE PALABRA PARA LA REGLA R002   *
000560*                                (TOTAL NO DEBE CONFUNDIRSE CON  *
000570*                                TOTALEM O SIMILARES).           *
000580*    25/06/2004 MGP   REQ-0901   SE AGREGA VALIDACION ESPECIAL   *
000590*                                DE LA REGLA R005 (AMAZON.FR*)   *
000600*                                PARA EXIGIR CARACTER ALFANUME-  *
000610*                                RICO A CONTINUACION DEL PUNTO.  *
000611*    25/07/2005 MGP   REQ-0901   CORRECCION: EN 300-MOTOR-DE-    *
000612*                                REGLAS EL FALLBACK DEJABA       *
000613*                                'UNCLASSIFIED' EN LA SUBCATE-   *
000614*                                GORIA; DEBE QUEDAR EN BLANCOS.  *
000615*                                TAMBIEN SE CORRIGE 365- PARA    *
000616*                                QUE UNA COINCIDENCIA DE R005    *
000617*                                QUE TERMINE EN EL ULTIMO CARAC- *
000618*                                TER DE LA DESCRIPCION (SIN      *
000619*                                CARACTER SIGUIENTE) NO SE       *
000620*                                REGISTRE COMO VALIDA.           *
000621*    02/09/2005 JMS   REQ-0910   SE AMPLIA SYSRPT A 132 POSICIO- *
000622*                                NES (ESTANDAR DE IMPRESORA DE   *
000623*                                CADENA DEL DEPARTAMENTO), SE    *
000624*                                AGREGAN ITEMS NIVEL 77 Y RANGOS *
000625*                                PERFORM THRU EN TODO EL MODULO. *
000626******************************************************************
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SPECIAL-NAMES.
000660     CLASS ALFANUM-MAYUS   IS 'A' THRU 'Z' '0' THRU '9'.
000670 INPUT-OUTPUT SECTION.
000680 FILE-CONTROL.
000690     SELECT TRANSIN  ASSIGN TO TRANSIN
000700            ORGANIZATION IS LINE SEQUENTIAL
000710            FILE STATUS  IS FS-TRANSIN.
000720     SELECT PREDOUT  ASSIGN TO PREDOUT
000730            ORGANIZATION IS LINE SEQUENTIAL
000740            FILE STATUS  IS FS-PREDOUT.
000750     SELECT SYSRPT   ASSIGN TO SYSRPT
000760            ORGANIZATION IS LINE SEQUENTIAL
000770            FILE STATUS  IS FS-SYSRPT.
000780 DATA DIVISION.
000790 FILE SECTION.
000800 FD  TRANSIN.
000810     COPY TXTRAN.
000820 FD  PREDOUT.
000830     COPY TXPRED.
000840 FD  SYSRPT
000845     RECORD CONTAINS 132 CHARACTERS
000850     REPORT IS TXCB-REPORTE.
000860 WORKING-STORAGE SECTION.
000870******************************************************************
000880*        TABLA MAESTRA DE REGLAS DE CLASIFICACION (95 REGLAS)     *
000890******************************************************************
000900     COPY TXREGLA.
000910******************************************************************
000920*        AREAS DE PARAMETROS PARA LAS RUTINAS LLAMADAS            *
000930******************************************************************
000940     COPY TXNDPARM.
000950     COPY TXIMPARM.
000960******************************************************************
000970*         VARIABLES PARA EVALUAR INTEGRIDAD DE ARCHIVOS           *
000980******************************************************************
000990 77  FS-TRANSIN                  PIC 9(02) VALUE ZEROS.
001000 77  FS-PREDOUT                  PIC 9(02) VALUE ZEROS.
001010 77  FS-SYSRPT                   PIC 9(02) VALUE ZEROS.
001020******************************************************************
001030*        VARIABLES DE OPERACION, CONTADORES, DISPARADORES        *
001040******************************************************************
001050 01  WKS-CAMPOS-DE-TRABAJO.
001060     05 WKS-PROGRAMA              PIC X(08) VALUE 'TXCB1C01'.
001070     05 WKS-FECHA-PROCESO         PIC X(10) VALUE SPACES.
001075     05 FILLER                    PIC X(02) VALUE SPACES.
001080 01  WKS-FECHA-PROCESO-R REDEFINES WKS-FECHA-PROCESO.
001090     05 WKS-FP-ANIO               PIC X(04).
001100     05 FILLER1                   PIC X(01).
001110     05 WKS-FP-MES                PIC X(02).
001120     05 FILLER2                   PIC X(01).
001130     05 WKS-FP-DIA                PIC X(02).
001140 01  WKS-DISPARADORES             PIC 9(01) VALUE ZERO.
001150     88 WKS-FIN-TRANSIN                   VALUE 1.
001160 01  WKS-INDICADORES.
001170     05 WKS-SW-REGLA-ENCONTRADA   PIC X(01) VALUE 'N'.
001180        88 WKS-HUBO-COINCIDENCIA          VALUE 'S'.
001190     05 WKS-SW-CATEGORIA-ENCONTRADA PIC X(01) VALUE 'N'.
001200        88 WKS-SE-ENCONTRO-CATEGORIA      VALUE 'S'.
001205     05 FILLER                    PIC X(01) VALUE SPACES.
001210 01  WKS-CONTADORES.
001220     05 WKS-CNT-LEIDOS            PIC 9(07) COMP VALUE ZERO.
001230     05 WKS-CNT-REGLA             PIC 9(07) COMP VALUE ZERO.
001240     05 WKS-CNT-FALLBACK          PIC 9(07) COMP VALUE ZERO.
001250     05 WKS-CNT-CATEGORIAS        PIC 9(03) COMP VALUE ZERO.
001255     05 WKS-POS-CATEGORIA         PIC 9(03) COMP VALUE ZERO.
001260     05 FILLER                    PIC X(01) VALUE SPACES.
001270******************************************************************
001280*        AREA DE TRABAJO DEL MONTO YA INTERPRETADO               *
001290******************************************************************
001300 01  WKS-MONTO-NUMERICO           PIC S9(09)V99 VALUE ZERO.
001310 01  WKS-MONTO-TRABAJO-R REDEFINES WKS-MONTO-NUMERICO.
001320     05 WKS-MT-SIGNO              PIC X(01).
001330     05 WKS-MT-DIGITOS            PIC 9(10).
001340******************************************************************
001350*        AREA DE TRABAJO DE LA DESCRIPCION YA NORMALIZADA        *
001360******************************************************************
001370 01  WKS-DESCRIPCION-NORMALIZADA  PIC X(100) VALUE SPACES.
001380 01  WKS-DESCRIPCION-NORMALIZADA-R REDEFINES WKS-DESCRIPCION-NORMALIZADA.
001390     05 WKS-DESC-CAR              PIC X(01) OCCURS 100 TIMES.
001400 77  WKS-LONGITUD-DESCRIPCION     PIC 9(03) COMP VALUE ZERO.
001410 77  WKS-POSICION-COINCIDENCIA    PIC 9(03) COMP VALUE ZERO.
001415 77  WKS-IDX-BUSQUEDA             PIC 9(03) COMP VALUE ZERO.
001418 77  WKS-FIN-COINCIDENCIA         PIC 9(03) COMP VALUE ZERO.
001420******************************************************************
001430*        CAMPOS GANADORES DE LA CLASIFICACION DE LA TRANSACCION  *
001440******************************************************************
001450 01  WKS-CATEGORIA-GANADORA       PIC X(20) VALUE SPACES.
001460 01  WKS-SUBCATEGORIA-GANADORA    PIC X(30) VALUE SPACES.
001470 01  WKS-REGLA-GANADORA           PIC X(04) VALUE SPACES.
001480 01  WKS-METODO-GANADOR           PIC X(08) VALUE SPACES.
001490 01  WKS-CONFIANZA-GANADORA       PIC 9V99  VALUE ZERO.
001500******************************************************************
001510*        TABLA DE ACUMULADOS POR CATEGORIA PARA EL REPORTE       *
001520******************************************************************
001530 01  WKS-TABLA-CATEGORIAS.
001540     05 WKS-CATEGORIA-ENTRADA OCCURS 20 TIMES
001550                              INDEXED BY WKS-CAT-IDX.
001560        10 WKS-CAT-NOMBRE         PIC X(20) VALUE SPACES.
001570        10 WKS-CAT-CUENTA         PIC 9(05) COMP VALUE ZERO.
001580        10 WKS-CAT-DEBITO         PIC S9(09)V99 VALUE ZERO.
001590        10 WKS-CAT-CREDITO        PIC S9(09)V99 VALUE ZERO.
001595        10 FILLER                 PIC X(01) VALUE SPACES.
001600******************************************************************
001610*                  MAQUETACION REPORTE DE SALIDA                 *
001620******************************************************************
001630 REPORT SECTION.
001640 RD  TXCB-REPORTE
001650     CONTROL ARE FINAL
001660     PAGE LIMIT IS 60 LINES
001670     HEADING 1
001680     FIRST DETAIL 5
001690     LAST DETAIL 55
001700     FOOTING 58.
001710******************************************************************
001720*                     MAQUETACION PAGE HEADER                    *
001730******************************************************************
001735 01  TYPE IS PH.
001750     02 LINE 1.
001760        03 COLUMN   1          PIC X(35) VALUE
001770           'TRANSACTION CATEGORIZATION SUMMARY'.
001780        03 COLUMN 120          PIC X(06) VALUE 'PAGINA'.
001790        03 COLUMN 129          PIC Z(04) SOURCE PAGE-COUNTER IN
001800                                          TXCB-REPORTE.
001810     02 LINE 2.
001820        03 COLUMN   1          PIC X(132) VALUE ALL '='.
001830     02 LINE 3.
001840        03 COLUMN   1          PIC X(20) VALUE 'CATEGORY'.
001850        03 COLUMN  23          PIC X(05) VALUE 'COUNT'.
001860        03 COLUMN  32          PIC X(11) VALUE 'DEBIT TOTAL'.
001870        03 COLUMN  47          PIC X(12) VALUE 'CREDIT TOTAL'.
001880     02 LINE 4.
001890        03 COLUMN   1          PIC X(132) VALUE ALL '='.
001900******************************************************************
001910*                     MAQUETACION LINEA DETALLE                  *
001920******************************************************************
001930 01  DETAILLINE TYPE IS DETAIL.
001940     02 LINE IS PLUS 1.
001950        03 COLUMN   1          PIC X(20) SOURCE
001960           WKS-CAT-NOMBRE(WKS-CAT-IDX).
001970        03 COLUMN  23          PIC ZZZZ9 SOURCE
001980           WKS-CAT-CUENTA(WKS-CAT-IDX).
001990        03 COLUMN  30          PIC ZZZ,ZZZ,ZZ9.99 SOURCE
002000           WKS-CAT-DEBITO(WKS-CAT-IDX).
002010        03 COLUMN  45          PIC ZZZ,ZZZ,ZZ9.99 SOURCE
002020           WKS-CAT-CREDITO(WKS-CAT-IDX).
002025        03 FILLER  COLUMN  59  PIC X(74) VALUE SPACES.
002030******************************************************************
002040*                     MAQUETACION RESUMEN FINAL                  *
002050******************************************************************
002060 01  TYPE IS CF FINAL.
002070     02 LINE IS PLUS 1.
002080        03 COLUMN   1          PIC X(132) VALUE ALL '='.
002090     02 LINE PLUS 1.
002100        03 COLUMN   1          PIC X(05) VALUE 'TOTAL'.
002110        03 COLUMN  23          PIC ZZZZ9 SUM
002120           WKS-CAT-CUENTA(WKS-CAT-IDX).
002130        03 COLUMN  30          PIC ZZZ,ZZZ,ZZ9.99 SUM
002140           WKS-CAT-DEBITO(WKS-CAT-IDX).
002150        03 COLUMN  45          PIC ZZZ,ZZZ,ZZ9.99 SUM
002160           WKS-CAT-CREDITO(WKS-CAT-IDX).
002165        03 FILLER  COLUMN  59  PIC X(74) VALUE SPACES.
002170******************************************************************
002180*                     MAQUETACION PIE DEL REPORTE                *
002190******************************************************************
002200 01  TYPE IS RF.
002210     02 LINE PLUS 2.
002220        03 COLUMN   1          PIC X(13) VALUE 'RECORDS READ'.
002230        03 COLUMN  23          PIC ZZZZZZ9 SOURCE WKS-CNT-LEIDOS.
002235        03 FILLER  COLUMN  30  PIC X(103) VALUE SPACES.
002240     02 LINE PLUS 1.
002250        03 COLUMN   1          PIC X(17) VALUE 'MATCHED BY RULES'.
002260        03 COLUMN  23          PIC ZZZZZZ9 SOURCE WKS-CNT-REGLA.
002265        03 FILLER  COLUMN  30  PIC X(103) VALUE SPACES.
002270     02 LINE PLUS 1.
002280        03 COLUMN   1          PIC X(09) VALUE 'FALLBACK'.
002290        03 COLUMN  23          PIC ZZZZZZ9 SOURCE WKS-CNT-FALLBACK.
002295        03 FILLER  COLUMN  30  PIC X(103) VALUE SPACES.
002300 PROCEDURE DIVISION.
002310******************************************************************
002320*               S E C C I O N    P R I N C I P A L
002330******************************************************************
002340 100-INICIO SECTION.
002350     PERFORM 110-APERTURA-ARCHIVOS THRU 110-APERTURA-ARCHIVOS-E
002360     PERFORM 200-PROCESA-TRANSACCIONES
002365        THRU 200-PROCESA-TRANSACCIONES-E
002367        UNTIL WKS-FIN-TRANSIN
002370     PERFORM 800-IMPRIME-REPORTE THRU 800-IMPRIME-REPORTE-E
002380     PERFORM 900-CIERRA-ARCHIVOS THRU 900-CIERRA-ARCHIVOS-E
002390     STOP RUN.
002400 100-INICIO-E. EXIT.
002410*
002420 110-APERTURA-ARCHIVOS SECTION.
002430     OPEN INPUT  TRANSIN
002440     OPEN OUTPUT PREDOUT
002450     OPEN OUTPUT SYSRPT
002460     PERFORM 120-VALIDAR-APERTURA THRU 120-VALIDAR-APERTURA-E
002470     INITIATE TXCB-REPORTE
002480     PERFORM 210-LEER-TRANSACCION THRU 210-LEER-TRANSACCION-E.
002490 110-APERTURA-ARCHIVOS-E. EXIT.
002500*
002510 120-VALIDAR-APERTURA SECTION.
002520     IF FS-TRANSIN NOT EQUAL 0
002530        DISPLAY '>>> ERROR AL ABRIR TRANSIN, STATUS: ' FS-TRANSIN
002540        MOVE 91 TO RETURN-CODE
002550        STOP RUN
002560     END-IF
002570     IF FS-PREDOUT NOT EQUAL 0
002580        DISPLAY '>>> ERROR AL ABRIR PREDOUT, STATUS: ' FS-PREDOUT
002590        MOVE 91 TO RETURN-CODE
002600        STOP RUN
002610     END-IF
002620     IF FS-SYSRPT NOT EQUAL 0
002630        DISPLAY '>>> ERROR AL ABRIR SYSRPT, STATUS: ' FS-SYSRPT
002640        MOVE 91 TO RETURN-CODE
002650        STOP RUN
002660     END-IF.
002670 120-VALIDAR-APERTURA-E. EXIT.
002680*
002690******************************************************************
002700*    LEE, INTERPRETA, CLASIFICA Y ACUMULA CADA TRANSACCION        *
002710******************************************************************
002720 200-PROCESA-TRANSACCIONES SECTION.
002730     ADD 1 TO WKS-CNT-LEIDOS
002740     PERFORM 220-INTERPRETAR-MONTO THRU 220-INTERPRETAR-MONTO-E
002745     PERFORM 230-NORMALIZAR-DESCRIPCION
002746        THRU 230-NORMALIZAR-DESCRIPCION-E
002750     PERFORM 300-MOTOR-DE-REGLAS THRU 300-MOTOR-DE-REGLAS-E
002760     PERFORM 240-ESCRIBIR-PREDICCION THRU 240-ESCRIBIR-PREDICCION-E
002770     PERFORM 400-ACUMULAR-CATEGORIA THRU 400-ACUMULAR-CATEGORIA-E
002790     PERFORM 210-LEER-TRANSACCION THRU 210-LEER-TRANSACCION-E.
002800 200-PROCESA-TRANSACCIONES-E. EXIT.
002810*
002820 210-LEER-TRANSACCION SECTION.
002830     READ TRANSIN AT END
002840        MOVE 1 TO WKS-DISPARADORES
002850     END-READ.
002860 210-LEER-TRANSACCION-E. EXIT.
002870*
002880******************************************************************
002890*    CONVIERTE TXTR-MONTO (TEXTO CON COMA/ESPACIOS) A NUMERICO    *
002900*    POR MEDIO DE LA RUTINA TXIM1R00 (VER REQ-0733).              *
002910******************************************************************
002920 220-INTERPRETAR-MONTO SECTION.
002930     MOVE TXTR-MONTO         TO TXIM-MONTO-TEXTO
002940     CALL 'TXIM1R00' USING TXIM-PARAMETROS
002950     MOVE TXIM-MONTO-NUMERICO TO WKS-MONTO-NUMERICO.
002960 220-INTERPRETAR-MONTO-E. EXIT.
002970*
002980******************************************************************
002990*    NORMALIZA TXTR-DESCRIPCION POR MEDIO DE LA RUTINA TXND1R00   *
003000*    PARA QUE EL MOTOR DE REGLAS PUEDA COMPARARLA (VER REQ-0705). *
003010******************************************************************
003020 230-NORMALIZAR-DESCRIPCION SECTION.
003030     MOVE TXTR-DESCRIPCION   TO TXND-ENTRADA
003040     CALL 'TXND1R00' USING TXND-PARAMETROS
003050     MOVE TXND-SALIDA           TO WKS-DESCRIPCION-NORMALIZADA
003060     MOVE TXND-LONGITUD-SALIDA  TO WKS-LONGITUD-DESCRIPCION.
003070 230-NORMALIZAR-DESCRIPCION-E. EXIT.
003080*
003090******************************************************************
003100*    ESCRIBE EL REGISTRO DE PREDICCION PARA LA TRANSACCION ACTUAL*
003110******************************************************************
003120 240-ESCRIBIR-PREDICCION SECTION.
003130     MOVE TXTR-FECHA               TO TXPR-FECHA
003140     MOVE TXTR-DESCRIPCION         TO TXPR-DESCRIPCION
003150     MOVE WKS-MONTO-NUMERICO       TO TXPR-MONTO
003160     MOVE TXTR-SENTIDO             TO TXPR-SENTIDO
003170     MOVE WKS-CATEGORIA-GANADORA   TO TXPR-CATEGORIA
003180     MOVE WKS-SUBCATEGORIA-GANADORA TO TXPR-SUBCATEGORIA
003190     MOVE WKS-CONFIANZA-GANADORA   TO TXPR-CONFIANZA
003200     MOVE WKS-METODO-GANADOR       TO TXPR-METODO
003210     MOVE WKS-REGLA-GANADORA       TO TXPR-REGLA-ID
003220     WRITE TXPR-REGISTRO-PREDICCION
003230     IF FS-PREDOUT NOT EQUAL 0
003240        DISPLAY '>>> ERROR AL ESCRIBIR PREDOUT, STATUS: '
003250                FS-PREDOUT
003260     END-IF.
003270 240-ESCRIBIR-PREDICCION-E. EXIT.
003280*
003290******************************************************************
003300*    MOTOR DE REGLAS.  RECORRE TXRG-TABLA EN ORDEN DE PRIORIDAD   *
003310*    Y SE QUEDA CON LA PRIMERA QUE HACE MATCH (VER REQ-0410).     *
003320*    SI NINGUNA REGLA HACE MATCH, LA TRANSACCION QUEDA COMO       *
003330*    UNKNOWN/FALLBACK (VER REQ-0705).                             *
003340******************************************************************
003350 300-MOTOR-DE-REGLAS SECTION.
003360     MOVE 'N'      TO WKS-SW-REGLA-ENCONTRADA
003370     MOVE SPACES   TO WKS-CATEGORIA-GANADORA
003380     MOVE SPACES   TO WKS-SUBCATEGORIA-GANADORA
003390     MOVE SPACES   TO WKS-REGLA-GANADORA
003400     IF WKS-LONGITUD-DESCRIPCION > ZERO
003410        PERFORM 310-BUSCAR-COINCIDENCIA THRU 310-BUSCAR-COINCIDENCIA-E
003420     END-IF
003430     IF WKS-HUBO-COINCIDENCIA
003440        MOVE 'RULES'    TO WKS-METODO-GANADOR
003450        MOVE 1.00       TO WKS-CONFIANZA-GANADORA
003460        ADD 1 TO WKS-CNT-REGLA
003470     ELSE
003480        MOVE 'UNKNOWN'  TO WKS-CATEGORIA-GANADORA
003490        MOVE SPACES     TO WKS-SUBCATEGORIA-GANADORA
003500        MOVE SPACES     TO WKS-REGLA-GANADORA
003510        MOVE 'FALLBACK' TO WKS-METODO-GANADOR
003520        MOVE 0.00       TO WKS-CONFIANZA-GANADORA
003530        ADD 1 TO WKS-CNT-FALLBACK
003540     END-IF.
003550 300-MOTOR-DE-REGLAS-E. EXIT.
003560*
003570 310-BUSCAR-COINCIDENCIA SECTION.
003580     PERFORM 320-EVALUAR-REGLA THRU 320-EVALUAR-REGLA-E
003590        VARYING TXRG-IDX FROM 1 BY 1
003600        UNTIL TXRG-IDX > 95 OR WKS-HUBO-COINCIDENCIA.
003610 310-BUSCAR-COINCIDENCIA-E. EXIT.
003620*
003630 320-EVALUAR-REGLA SECTION.
003640     EVALUATE TRUE
003650        WHEN TXRG-ES-IGUAL (TXRG-IDX)
003660           PERFORM 330-PROBAR-IGUAL THRU 330-PROBAR-IGUAL-E
003670        WHEN TXRG-ES-PREFIJO (TXRG-IDX)
003680           PERFORM 340-PROBAR-PREFIJO THRU 340-PROBAR-PREFIJO-E
003690        WHEN TXRG-ES-CONTIENE (TXRG-IDX)
003700           PERFORM 350-PROBAR-CONTIENE THRU 350-PROBAR-CONTIENE-E
003710     END-EVALUATE.
003720 320-EVALUAR-REGLA-E. EXIT.
003730*
003740******************************************************************
003750*    TIPO E = IGUAL.  LA DESCRIPCION NORMALIZADA DEBE TENER LA    *
003760*    MISMA LONGITUD Y EL MISMO CONTENIDO QUE LA PALABRA CLAVE.    *
003770******************************************************************
003780 330-PROBAR-IGUAL SECTION.
003790     IF WKS-LONGITUD-DESCRIPCION = TXRG-LONGITUD (TXRG-IDX)
003800        AND WKS-DESCRIPCION-NORMALIZADA (1:TXRG-LONGITUD (TXRG-IDX))
003810              = TXRG-PALABRA (TXRG-IDX) (1:TXRG-LONGITUD (TXRG-IDX))
003820        PERFORM 380-REGISTRAR-COINCIDENCIA
003821           THRU 380-REGISTRAR-COINCIDENCIA-E
003830     END-IF.
003840 330-PROBAR-IGUAL-E. EXIT.
003850*
003860******************************************************************
003870*    TIPO P = PREFIJO.  LA DESCRIPCION DEBE EMPEZAR CON LA        *
003880*    PALABRA CLAVE Y, SI SOBRAN CARACTERES, EL SIGUIENTE NO       *
003890*    PUEDE SER ALFANUMERICO (LIMITE DE PALABRA, VER REQ-0822,     *
003900*    CASO DE LA REGLA R002 = TOTAL).                              *
003910******************************************************************
003920 340-PROBAR-PREFIJO SECTION.
003930     IF WKS-LONGITUD-DESCRIPCION NOT < TXRG-LONGITUD (TXRG-IDX)
003940        AND WKS-DESCRIPCION-NORMALIZADA (1:TXRG-LONGITUD (TXRG-IDX))
003950              = TXRG-PALABRA (TXRG-IDX) (1:TXRG-LONGITUD (TXRG-IDX))
003960        IF WKS-LONGITUD-DESCRIPCION = TXRG-LONGITUD (TXRG-IDX)
003970           PERFORM 380-REGISTRAR-COINCIDENCIA
003971              THRU 380-REGISTRAR-COINCIDENCIA-E
003980        ELSE
003990           IF WKS-DESC-CAR (TXRG-LONGITUD (TXRG-IDX) + 1)
004000                 NOT ALFANUM-MAYUS
004010              PERFORM 380-REGISTRAR-COINCIDENCIA
004011                 THRU 380-REGISTRAR-COINCIDENCIA-E
004020           END-IF
004030        END-IF
004040     END-IF.
004050 340-PROBAR-PREFIJO-E. EXIT.
004060*
004070******************************************************************
004080*    TIPO C = CONTIENE.  LA PALABRA CLAVE PUEDE APARECER EN       *
004090*    CUALQUIER PARTE DE LA DESCRIPCION.  LA REGLA R005 (AMAZON.FR)*
004100*    ADEMAS EXIGE QUE EL CARACTER SIGUIENTE A LA COINCIDENCIA SEA *
004110*    ALFANUMERICO (VER REQ-0901).                                 *
004120******************************************************************
004130 350-PROBAR-CONTIENE SECTION.
004140     MOVE ZERO TO WKS-POSICION-COINCIDENCIA
004150     IF WKS-LONGITUD-DESCRIPCION NOT < TXRG-LONGITUD (TXRG-IDX)
004160        PERFORM 360-BUSCAR-POSICION THRU 360-BUSCAR-POSICION-E
004170           VARYING WKS-IDX-BUSQUEDA FROM 1 BY 1
004180           UNTIL WKS-IDX-BUSQUEDA >
004190                 WKS-LONGITUD-DESCRIPCION - TXRG-LONGITUD (TXRG-IDX) + 1
004200                 OR WKS-POSICION-COINCIDENCIA NOT = ZERO
004210     END-IF
004220     IF WKS-POSICION-COINCIDENCIA NOT = ZERO
004230        IF TXRG-ID (TXRG-IDX) = 'R005'
004240           PERFORM 365-VALIDAR-R005-CARACTER-SIGUIENTE
004241              THRU 365-VALIDAR-R005-CARACTER-SIGUIENTE-E
004250        ELSE
004260           PERFORM 380-REGISTRAR-COINCIDENCIA
004261              THRU 380-REGISTRAR-COINCIDENCIA-E
004270        END-IF
004280     END-IF.
004290 350-PROBAR-CONTIENE-E. EXIT.
004300*
004310 360-BUSCAR-POSICION SECTION.
004320     IF WKS-DESCRIPCION-NORMALIZADA
004330           (WKS-IDX-BUSQUEDA : TXRG-LONGITUD (TXRG-IDX))
004340        = TXRG-PALABRA (TXRG-IDX) (1:TXRG-LONGITUD (TXRG-IDX))
004350        MOVE WKS-IDX-BUSQUEDA TO WKS-POSICION-COINCIDENCIA
004360     END-IF.
004370 360-BUSCAR-POSICION-E. EXIT.
004380*
004390 365-VALIDAR-R005-CARACTER-SIGUIENTE SECTION.
004400*    REQ-0901: SI NO HAY CARACTER DESPUES DE LA PALABRA CLAVE
004401*    (LA COINCIDENCIA TERMINA EN EL ULTIMO CARACTER DE LA
004402*    DESCRIPCION), LA EXIGENCIA DE CARACTER ALFANUMERICO NO SE
004403*    PUEDE CUMPLIR: NO HAY COINCIDENCIA (VER REQ-0901, AJUSTE
004404*    25/07/2005 MGP).
004410     COMPUTE WKS-FIN-COINCIDENCIA =
004420        WKS-POSICION-COINCIDENCIA + TXRG-LONGITUD (TXRG-IDX)
004430     IF WKS-FIN-COINCIDENCIA NOT > WKS-LONGITUD-DESCRIPCION
004440        IF WKS-DESC-CAR (WKS-FIN-COINCIDENCIA + 1) ALFANUM-MAYUS
004450           PERFORM 380-REGISTRAR-COINCIDENCIA
004451              THRU 380-REGISTRAR-COINCIDENCIA-E
004460        END-IF
004470     END-IF.
004480 365-VALIDAR-R005-CARACTER-SIGUIENTE-E. EXIT.
004500*
004510 380-REGISTRAR-COINCIDENCIA SECTION.
004520     MOVE 'S'                        TO WKS-SW-REGLA-ENCONTRADA
004530     MOVE TXRG-CATEGORIA (TXRG-IDX)    TO WKS-CATEGORIA-GANADORA
004540     MOVE TXRG-SUBCATEGORIA (TXRG-IDX) TO WKS-SUBCATEGORIA-GANADORA
004550     MOVE TXRG-ID (TXRG-IDX)           TO WKS-REGLA-GANADORA.
004560 380-REGISTRAR-COINCIDENCIA-E. EXIT.
004570*
004580******************************************************************
004590*    ACUMULA LA TRANSACCION EN LA TABLA DE CATEGORIAS DE MEMORIA  *
004600*    PARA EL REPORTE FINAL (NO HAY RUPTURA DE CONTROL, LAS LINEAS *
004610*    DE CATEGORIA SALEN DE ESTA TABLA Y NO DE UN ARCHIVO ORDENADO)*
004620******************************************************************
004630 400-ACUMULAR-CATEGORIA SECTION.
004640     MOVE ZERO TO WKS-POS-CATEGORIA
004650     MOVE 'N'  TO WKS-SW-CATEGORIA-ENCONTRADA
004660     IF WKS-CNT-CATEGORIAS > ZERO
004670        PERFORM 410-BUSCAR-CATEGORIA THRU 410-BUSCAR-CATEGORIA-E
004680           VARYING WKS-CAT-IDX FROM 1 BY 1
004690           UNTIL WKS-CAT-IDX > WKS-CNT-CATEGORIAS
004700     END-IF
004710     IF WKS-POS-CATEGORIA = ZERO
004720        ADD 1 TO WKS-CNT-CATEGORIAS
004730        MOVE WKS-CNT-CATEGORIAS TO WKS-POS-CATEGORIA
004740        SET WKS-CAT-IDX TO WKS-POS-CATEGORIA
004750        MOVE WKS-CATEGORIA-GANADORA TO WKS-CAT-NOMBRE (WKS-CAT-IDX)
004760     END-IF
004770     SET WKS-CAT-IDX TO WKS-POS-CATEGORIA
004780     PERFORM 420-SUMAR-EN-CATEGORIA THRU 420-SUMAR-EN-CATEGORIA-E.
004790 400-ACUMULAR-CATEGORIA-E. EXIT.
004800*
004810 410-BUSCAR-CATEGORIA SECTION.
004820     IF WKS-CAT-NOMBRE (WKS-CAT-IDX) = WKS-CATEGORIA-GANADORA
004830        SET WKS-POS-CATEGORIA TO WKS-CAT-IDX
004840     END-IF.
004850 410-BUSCAR-CATEGORIA-E. EXIT.
004860*
004870 420-SUMAR-EN-CATEGORIA SECTION.
004880     ADD 1 TO WKS-CAT-CUENTA (WKS-CAT-IDX)
004890     IF TXTR-SENTIDO = 'DEBIT'
004900        ADD WKS-MONTO-NUMERICO TO WKS-CAT-DEBITO (WKS-CAT-IDX)
004910     ELSE
004920        ADD WKS-MONTO-NUMERICO TO WKS-CAT-CREDITO (WKS-CAT-IDX)
004930     END-IF.
004940 420-SUMAR-EN-CATEGORIA-E. EXIT.
004950*
004960******************************************************************
004970*    IMPRIME UNA LINEA DE DETALLE POR CADA CATEGORIA ACUMULADA    *
004980******************************************************************
004990 800-IMPRIME-REPORTE SECTION.
005000     IF WKS-CNT-CATEGORIAS > ZERO
005010        PERFORM 810-GENERAR-DETALLE THRU 810-GENERAR-DETALLE-E
005020           VARYING WKS-CAT-IDX FROM 1 BY 1
005030           UNTIL WKS-CAT-IDX > WKS-CNT-CATEGORIAS
005040     END-IF
005050     TERMINATE TXCB-REPORTE.
005060 800-IMPRIME-REPORTE-E. EXIT.
005070*
005080 810-GENERAR-DETALLE SECTION.
005090     GENERATE DETAILLINE.
005100 810-GENERAR-DETALLE-E. EXIT.
005110*
005120 900-CIERRA-ARCHIVOS SECTION.
005130     CLOSE TRANSIN
005140     CLOSE PREDOUT
005150     CLOSE SYSRPT.
005160 900-CIERRA-ARCHIVOS-E. EXIT.
