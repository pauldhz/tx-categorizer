000100******************************************************************
000110*                                                                *
000120*    TXTRAN.CPY                                                  *
000130*    COPYBOOK   : TXTRAN                                         *
000140*    SISTEMA    : TXCB1 - CLASIFICACION DE TRANSACCIONES         *
000150*    PROGRAMADOR: J. MARTINEZ SOLIS                              *
000160*    APLICACION : EDUCACION FINANCIERA / CATEGORIZADOR           *
000170*    DESCRIPCION: LAYOUT DEL REGISTRO DE TRANSACCION DE ENTRADA  *
000180*                 (ARCHIVO TRANSIN), TAL COMO SE RECIBE DEL      *
000190*                 EXTRACTO DEL CLIENTE.  UN REGISTRO POR         *
000200*                 MOVIMIENTO, 155 POSICIONES, SECUENCIAL.        *
000210*    USADO POR  : TXCB1C01                                       *
000220*                                                                *
000230******************************************************************
000240*    BITACORA DE CAMBIOS                                         *
000250*    FECHA      INIC  TICKET     DESCRIPCION                     *
000260*    ---------- ----  ---------  ------------------------------- *
000270*    12/03/1989 JMS   REQ-0410   VERSION INICIAL                 *
000280*    22/01/1992 RCV   REQ-0553   SE AMPLIA TXTR-DESCRIPCION      *
000290*    09/12/1998 LTV   REQ-0760   REVISION Y2K, TXTR-FECHA QUEDA  *
000300*                                COMO AAAA-MM-DD (SIN CAMBIO DE  *
000310*                                LONGITUD, SOLO VALIDACION)      *
000320******************************************************************
000330 01  TXTR-REGISTRO-TRANSACCION.
000340     05 TXTR-FECHA              PIC X(10).
000350     05 TXTR-TIPO               PIC X(20).
000360     05 TXTR-DESCRIPCION        PIC X(100).
000370     05 TXTR-MONTO              PIC X(12).
000380     05 TXTR-SENTIDO            PIC X(06).
000390     05 FILLER                  PIC X(07).
