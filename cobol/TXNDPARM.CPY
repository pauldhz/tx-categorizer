000100******************************************************************
000110*                                                                *
000120*    TXNDPARM.CPY                                                *
000130*    COPYBOOK   : TXNDPARM                                       *
000140*    SISTEMA    : TXCB1 - CLASIFICACION DE TRANSACCIONES         *
000150*    PROGRAMADOR: J. MARTINEZ SOLIS                              *
000160*    APLICACION : EDUCACION FINANCIERA / CATEGORIZADOR           *
000170*    DESCRIPCION: AREA DE PARAMETROS PARA EL CALL AL             *
000180*                 NORMALIZADOR DE DESCRIPCIONES TXND1R00.        *
000190*                 EL LLAMADOR LLENA TXND-ENTRADA Y RECIBE DE     *
000200*                 VUELTA TXND-SALIDA YA NORMALIZADA (MAYUSCULAS, *
000210*                 SIN BLANCOS AL INICIO/FIN, SIN BLANCOS DOBLES).*
000220*    USADO POR  : TXCB1C01, TXND1R00                             *
000230*                                                                *
000240******************************************************************
000250*    BITACORA DE CAMBIOS                                         *
000260*    FECHA      INIC  TICKET     DESCRIPCION                     *
000270*    ---------- ----  ---------  ------------------------------- *
000280*    18/04/1996 LTV   REQ-0705   VERSION INICIAL                 *
000290******************************************************************
000300 01  TXND-PARAMETROS.
000310     05 TXND-ENTRADA            PIC X(100).
000320     05 TXND-SALIDA             PIC X(100).
000330     05 TXND-LONGITUD-SALIDA    PIC 9(03).
000340     05 FILLER                  PIC X(05).
