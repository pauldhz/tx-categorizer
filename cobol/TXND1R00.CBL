000100******************************************************************
000110* FECHA       : 18/04/1996                                       *
000120* PROGRAMADOR : LUIS TORRES VALLE (LTV)                          *
000130* APLICACION  : EDUCACION FINANCIERA / CATEGORIZADOR             *
000140* PROGRAMA    : TXND1R00                                         *
000150* TIPO        : SUBRUTINA (CALLED)                                *
000160* DESCRIPCION : NORMALIZA LA DESCRIPCION DE UNA TRANSACCION      *
000170*             : PARA QUE EL MOTOR DE REGLAS DE TXCB1C01 PUEDA    *
000180*             : COMPARARLA CONTRA LA TABLA TXRG-TABLA SIN        *
000190*             : IMPORTAR MAYUSCULAS/MINUSCULAS NI ESPACIOS DE    *
000200*             : MAS.  QUITA BLANCOS AL INICIO Y AL FINAL, PASA   *
000210*             : TODO A MAYUSCULAS Y COMPACTA CORRIDAS DE         *
000220*             : BLANCOS INTERNOS A UN SOLO BLANCO.               *
000230*             : SE INVOCA POR CALL, NUNCA SE EJECUTA SOLA.       *
000240* ARCHIVOS    : NO APLICA                                        *
000250* PROGRAMA(S) : LLAMADO POR TXCB1C01                             *
000260* INSTALADO   : 18/04/1996                                       *
000270* BPM/RATIONAL: 070596                                           *
000280* NOMBRE      : NORMALIZADOR DE DESCRIPCIONES DE TRANSACCION     *
000290******************************************************************
000300 IDENTIFICATION DIVISION.
000310 PROGRAM-ID.     TXND1R00.
000320 AUTHOR.         LUIS TORRES VALLE.
000330 INSTALLATION.   BANCO INDUSTRIAL, S.A.
000340 DATE-WRITTEN.   ABRIL 1996.
000350 DATE-COMPILED.
000360 SECURITY.       CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000370******************************************************************
000380*    BITACORA DE CAMBIOS                                         *
000390*    FECHA      INIC  TICKET     DESCRIPCION                     *
000400*    ---------- ----  ---------  ------------------------------- *
000410*    18/04/1996 LTV   REQ-0705   VERSION INICIAL. SOLO MAYUS-    *
000420*                                CULAS Y RECORTE DE BLANCOS.     *
000430*    22/06/1997 RCV   REQ-0733   SE AGREGA COMPACTACION DE       *
000440*                                BLANCOS DOBLES INTERNOS.        *
000450*    09/12/1998 LTV   REQ-0760   REVISION Y2K. NO HAY CAMPOS DE  *
000460*                                FECHA EN ESTE PROGRAMA; SE      *
000470*                                CERTIFICA SIN CAMBIOS.          *
000480*    03/02/1999 LTV   REQ-0761   VALIDADO PARA EL CAMBIO DE      *
000490*                                SIGLO.                          *
000500*    17/08/2001 RCV   REQ-0822   SE AGREGA TRAZA OPCIONAL POR    *
000510*                                SWITCH UPSI-0 PARA DEPURACION   *
000520*                                EN PRUEBAS DE PRODUCCION.       *
000525*    02/09/2005 JMS   REQ-0910   CONTADORES DE RECORRIDO PASAN A *
000526*                                NIVEL 77 (VER TXCB1C01).        *
000530******************************************************************
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SPECIAL-NAMES.
000570     UPSI-0 ON STATUS  IS TXND-TRAZA-ACTIVADA
000580            OFF STATUS IS TXND-TRAZA-DESACTIVADA.
000590 DATA DIVISION.
000600 WORKING-STORAGE SECTION.
000610******************************************************************
000620*        AREAS DE TRABAJO PARA EL RECORRIDO CARACTER A CARACTER  *
000630******************************************************************
000640 01  WKS-ENTRADA-BUF                PIC X(100) VALUE SPACES.
000650 01  WKS-ENTRADA-TABLA REDEFINES WKS-ENTRADA-BUF.
000660     05 WKS-ENTRADA-CAR             PIC X(01) OCCURS 100 TIMES.
000670 01  WKS-SALIDA-BUF                 PIC X(100) VALUE SPACES.
000680 01  WKS-SALIDA-TABLA REDEFINES WKS-SALIDA-BUF.
000690     05 WKS-SALIDA-CAR              PIC X(01) OCCURS 100 TIMES.
000700 01  WKS-TRAZA-COMBINADA.
000710     05 WKS-TRAZA-ENTRADA           PIC X(100).
000720     05 WKS-TRAZA-SALIDA            PIC X(100).
000730 01  WKS-TRAZA-COMBINADA-R REDEFINES WKS-TRAZA-COMBINADA.
000740     05 WKS-TRAZA-LINEA             PIC X(200).
000745******************************************************************
000746*        CONTADORES DE RECORRIDO (NIVEL 77, VER REQ-0910)         *
000747******************************************************************
000750 77  WKS-IDX-ENTRADA                PIC 9(03) COMP VALUE ZERO.
000760 77  WKS-IDX-SALIDA                 PIC 9(03) COMP VALUE ZERO.
000770 77  WKS-ULTIMO-NO-BLANCO           PIC 9(03) COMP VALUE ZERO.
000790 01  WKS-INDICADORES.
000800     05 WKS-SW-INICIO               PIC X(01) VALUE 'N'.
000810        88 WKS-YA-INICIO                    VALUE 'S'.
000820     05 WKS-SW-BLANCO-PREV          PIC X(01) VALUE 'S'.
000830        88 WKS-PREV-ERA-BLANCO              VALUE 'S'.
000840     05 FILLER                      PIC X(01).
000850 LINKAGE SECTION.
000860     COPY TXNDPARM.
000870******************************************************************
000880 PROCEDURE DIVISION USING TXND-PARAMETROS.
000890******************************************************************
000900*               S E C C I O N    P R I N C I P A L
000910******************************************************************
000920 000-MAIN SECTION.
000930     PERFORM 100-INICIALIZAR THRU 100-INICIALIZAR-E
000935     PERFORM 200-COMPACTAR-Y-ALINEAR
000936        THRU 200-COMPACTAR-Y-ALINEAR-E
000950     PERFORM 500-ENTREGAR-RESULTADO THRU 500-ENTREGAR-RESULTADO-E
000960     IF TXND-TRAZA-ACTIVADA
000970        PERFORM 600-TRAZA-DEBUG THRU 600-TRAZA-DEBUG-E
000980     END-IF
000990     EXIT PROGRAM.
001000 000-MAIN-E. EXIT.
001010*
001020******************************************************************
001030*    INICIALIZA AREAS DE TRABAJO Y DEJA LA ENTRADA EN MAYUSCULAS *
001040******************************************************************
001050 100-INICIALIZAR SECTION.
001060     MOVE TXND-ENTRADA         TO WKS-ENTRADA-BUF
001070     INSPECT WKS-ENTRADA-BUF CONVERTING
001080        'abcdefghijklmnopqrstuvwxyz'
001090     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
001100     MOVE SPACES               TO WKS-SALIDA-BUF
001110     MOVE ZERO                 TO WKS-IDX-SALIDA
001120     MOVE ZERO                 TO WKS-ULTIMO-NO-BLANCO
001130     MOVE 'N'                  TO WKS-SW-INICIO
001140     MOVE 'S'                  TO WKS-SW-BLANCO-PREV.
001150 100-INICIALIZAR-E. EXIT.
001160*
001170******************************************************************
001180*    QUITA BLANCOS AL INICIO, COMPACTA BLANCOS INTERNOS Y NO     *
001190*    ARRASTRA BLANCOS AL FINAL (EL BUFFER DE SALIDA YA NACE EN   *
001200*    BLANCOS Y SOLO SE ESCRIBE HASTA EL ULTIMO CARACTER UTIL).   *
001210******************************************************************
001220 200-COMPACTAR-Y-ALINEAR SECTION.
001230     PERFORM 210-PROCESAR-CARACTER THRU 210-PROCESAR-CARACTER-E
001240        VARYING WKS-IDX-ENTRADA FROM 1 BY 1
001250        UNTIL WKS-IDX-ENTRADA > 100.
001260 200-COMPACTAR-Y-ALINEAR-E. EXIT.
001270*
001280 210-PROCESAR-CARACTER SECTION.
001290     IF WKS-ENTRADA-CAR(WKS-IDX-ENTRADA) NOT = SPACE
001300        MOVE 'S' TO WKS-SW-INICIO
001310        ADD 1 TO WKS-IDX-SALIDA
001320        MOVE WKS-ENTRADA-CAR(WKS-IDX-ENTRADA)
001330                              TO WKS-SALIDA-CAR(WKS-IDX-SALIDA)
001340        MOVE WKS-IDX-SALIDA   TO WKS-ULTIMO-NO-BLANCO
001350        MOVE 'N'              TO WKS-SW-BLANCO-PREV
001360     ELSE
001370        IF WKS-YA-INICIO AND NOT WKS-PREV-ERA-BLANCO
001380           ADD 1 TO WKS-IDX-SALIDA
001390           MOVE SPACE         TO WKS-SALIDA-CAR(WKS-IDX-SALIDA)
001400           MOVE 'S'           TO WKS-SW-BLANCO-PREV
001410        END-IF
001420     END-IF.
001430 210-PROCESAR-CARACTER-E. EXIT.
001440*
001450******************************************************************
001460*    REGRESA EL RESULTADO AL LLAMADOR                            *
001470******************************************************************
001480 500-ENTREGAR-RESULTADO SECTION.
001490     MOVE WKS-SALIDA-BUF        TO TXND-SALIDA
001500     MOVE WKS-ULTIMO-NO-BLANCO  TO TXND-LONGITUD-SALIDA.
001510 500-ENTREGAR-RESULTADO-E. EXIT.
001520*
001530******************************************************************
001540*    TRAZA DE DEPURACION, SOLO SI EL SWITCH UPSI-0 ESTA ACTIVO   *
001550*    (VER REQ-0822).  NO SE USA EN CORRIDAS DE PRODUCCION.       *
001560******************************************************************
001570 600-TRAZA-DEBUG SECTION.
001580     MOVE TXND-ENTRADA          TO WKS-TRAZA-ENTRADA
001590     MOVE TXND-SALIDA           TO WKS-TRAZA-SALIDA
001600     DISPLAY 'TXND1R00 TRAZA: ' WKS-TRAZA-LINEA.
001610 600-TRAZA-DEBUG-E. EXIT.
