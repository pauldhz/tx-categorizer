000100******************************************************************
000110* FECHA       : 18/04/1996                                       *
000120* PROGRAMADOR : LUIS TORRES VALLE (LTV)                          *
000130* APLICACION  : EDUCACION FINANCIERA / CATEGORIZADOR             *
000140* PROGRAMA    : TXIM1R00                                         *
000150* TIPO        : SUBRUTINA (CALLED)                                *
000160* DESCRIPCION : INTERPRETA EL MONTO DE UNA TRANSACCION TAL COMO  *
000170*             : VIENE EN EL ARCHIVO TRANSIN (TXTR-MONTO, TEXTO   *
000180*             : LIBRE), QUITANDO ESPACIOS EMBEBIDOS Y CAMBIANDO  *
000190*             : LA COMA POR PUNTO DECIMAL.  SI EL CONTENIDO NO   *
000200*             : SE PUEDE INTERPRETAR COMO NUMERO SE REGRESA      *
000210*             : CERO.  SI TRAE MAS DE DOS DECIMALES SE TRUNCA,   *
000220*             : NUNCA SE REDONDEA.                               *
000230* ARCHIVOS    : NO APLICA                                        *
000240* PROGRAMA(S) : LLAMADO POR TXCB1C01                             *
000250* INSTALADO   : 18/04/1996                                       *
000260* BPM/RATIONAL: 070597                                           *
000270* NOMBRE      : INTERPRETADOR DE MONTOS DE TRANSACCION           *
000280******************************************************************
000290 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.     TXIM1R00.
000310 AUTHOR.         LUIS TORRES VALLE.
000320 INSTALLATION.   BANCO INDUSTRIAL, S.A.
000330 DATE-WRITTEN.   ABRIL 1996.
000340 DATE-COMPILED.
000350 SECURITY.       CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.
000360******************************************************************
000370*    BITACORA DE CAMBIOS                                         *
000380*    FECHA      INIC  TICKET     DESCRIPCION                     *
000390*    ---------- ----  ---------  ------------------------------- *
000400*    18/04/1996 LTV   REQ-0705   VERSION INICIAL.                *
000410*    22/06/1997 RCV   REQ-0733   SE AGREGA TXIM-MONTO-VALIDO Y   *
000420*                                REGLA DE CERO POR NO            *
000430*                                INTERPRETABLE.                  *
000440*    09/12/1998 LTV   REQ-0760   REVISION Y2K. SIN CAMPOS DE     *
000450*                                FECHA; CERTIFICADO SIN CAMBIOS. *
000460*    03/02/1999 LTV   REQ-0761   VALIDADO PARA EL CAMBIO DE      *
000470*                                SIGLO.                          *
000480*    17/08/2001 RCV   REQ-0822   SE AGREGA TRAZA OPCIONAL POR    *
000490*                                SWITCH UPSI-0 PARA DEPURACION.  *
000500*    25/06/2004 MGP   REQ-0901   SE ACLARA QUE EL TRUNCADO DE    *
000510*                                DECIMALES EXTRA NUNCA REDONDEA. *
000515*    02/09/2005 JMS   REQ-0910   CONTADORES DE RECORRIDO PASAN A *
000516*                                NIVEL 77 (VER TXCB1C01).        *
000520******************************************************************
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SPECIAL-NAMES.
000560     UPSI-0 ON STATUS  IS TXIM-TRAZA-ACTIVADA
000570            OFF STATUS IS TXIM-TRAZA-DESACTIVADA.
000580 DATA DIVISION.
000590 WORKING-STORAGE SECTION.
000600******************************************************************
000610*        AREAS DE TRABAJO PARA EL RECORRIDO CARACTER A CARACTER  *
000620******************************************************************
000630 01  WKS-ENTRADA-BUF                PIC X(12) VALUE SPACES.
000640 01  WKS-ENTRADA-TABLA REDEFINES WKS-ENTRADA-BUF.
000650     05 WKS-ENTRADA-CAR             PIC X(01) OCCURS 12 TIMES.
000660 01  WKS-LIMPIO-BUF                 PIC X(12) VALUE SPACES.
000670 01  WKS-LIMPIO-TABLA REDEFINES WKS-LIMPIO-BUF.
000680     05 WKS-LIMPIO-CAR              PIC X(01) OCCURS 12 TIMES.
000690 01  WKS-TRAZA-COMBINADA.
000700     05 WKS-TRAZA-ENTRADA           PIC X(12).
000710     05 WKS-TRAZA-SALIDA            PIC X(15).
000720 01  WKS-TRAZA-COMBINADA-R REDEFINES WKS-TRAZA-COMBINADA.
000730     05 WKS-TRAZA-LINEA             PIC X(27).
000745******************************************************************
000746*        CONTADORES DE RECORRIDO (NIVEL 77, VER REQ-0910)         *
000747******************************************************************
000750 77  WKS-IDX-ENTRADA                PIC 9(02) COMP VALUE ZERO.
000760 77  WKS-IDX-LIMPIO                 PIC 9(02) COMP VALUE ZERO.
000770 77  WKS-LONGITUD-LIMPIA            PIC 9(02) COMP VALUE ZERO.
000780 77  WKS-CONTADOR-DECIMALES         PIC 9(01) COMP VALUE ZERO.
000790 01  WKS-ACUMULADORES.
000800     05 WKS-PARTE-ENTERA            PIC S9(09) COMP VALUE ZERO.
000810     05 WKS-PARTE-DECIMAL           PIC S9(02) COMP VALUE ZERO.
000820     05 WKS-DIGITO                  PIC 9(01)  VALUE ZERO.
000830 01  WKS-INDICADORES.
000840     05 WKS-SW-VALIDO               PIC X(01) VALUE 'S'.
000850        88 WKS-ES-VALIDO                    VALUE 'S'.
000860     05 WKS-SW-VISTO-PUNTO          PIC X(01) VALUE 'N'.
000870        88 WKS-YA-VISTO-PUNTO               VALUE 'S'.
000880     05 FILLER                      PIC X(01).
000890 LINKAGE SECTION.
000900     COPY TXIMPARM.
000910******************************************************************
000920 PROCEDURE DIVISION USING TXIM-PARAMETROS.
000930******************************************************************
000940*               S E C C I O N    P R I N C I P A L
000950******************************************************************
000960 000-MAIN SECTION.
000970     PERFORM 100-INICIALIZAR THRU 100-INICIALIZAR-E
000975     PERFORM 200-QUITAR-ESPACIOS THRU 200-QUITAR-ESPACIOS-E
000980     PERFORM 300-CONVERTIR-COMA THRU 300-CONVERTIR-COMA-E
000985     PERFORM 400-VALIDAR-Y-ACUMULAR
000986        THRU 400-VALIDAR-Y-ACUMULAR-E
001010     PERFORM 500-CALCULAR-RESULTADO THRU 500-CALCULAR-RESULTADO-E
001020     IF TXIM-TRAZA-ACTIVADA
001030        PERFORM 600-TRAZA-DEBUG THRU 600-TRAZA-DEBUG-E
001040     END-IF
001050     EXIT PROGRAM.
001060 000-MAIN-E. EXIT.
001070*
001080******************************************************************
001090*    INICIALIZA AREAS DE TRABAJO                                 *
001100******************************************************************
001110 100-INICIALIZAR SECTION.
001120     MOVE TXIM-MONTO-TEXTO      TO WKS-ENTRADA-BUF
001130     MOVE SPACES                TO WKS-LIMPIO-BUF
001140     MOVE ZERO                  TO WKS-IDX-LIMPIO
001150                                   WKS-LONGITUD-LIMPIA
001160                                   WKS-CONTADOR-DECIMALES
001170                                   WKS-PARTE-ENTERA
001180                                   WKS-PARTE-DECIMAL
001190     MOVE 'S'                   TO WKS-SW-VALIDO
001200     MOVE 'N'                   TO WKS-SW-VISTO-PUNTO.
001210 100-INICIALIZAR-E. EXIT.
001220*
001230******************************************************************
001240*    QUITA TODOS LOS ESPACIOS EMBEBIDOS (NO LOS COMPACTA, LOS    *
001250*    ELIMINA POR COMPLETO, A DIFERENCIA DEL NORMALIZADOR DE      *
001260*    DESCRIPCIONES TXND1R00).                                    *
001270******************************************************************
001280 200-QUITAR-ESPACIOS SECTION.
001290     PERFORM 210-COPIAR-SI-NO-BLANCO THRU 210-COPIAR-SI-NO-BLANCO-E
001300        VARYING WKS-IDX-ENTRADA FROM 1 BY 1
001310        UNTIL WKS-IDX-ENTRADA > 12.
001320 200-QUITAR-ESPACIOS-E. EXIT.
001330*
001340 210-COPIAR-SI-NO-BLANCO SECTION.
001350     IF WKS-ENTRADA-CAR(WKS-IDX-ENTRADA) NOT = SPACE
001360        ADD 1 TO WKS-IDX-LIMPIO
001370        MOVE WKS-ENTRADA-CAR(WKS-IDX-ENTRADA)
001380                             TO WKS-LIMPIO-CAR(WKS-IDX-LIMPIO)
001390        MOVE WKS-IDX-LIMPIO  TO WKS-LONGITUD-LIMPIA
001400     END-IF.
001410 210-COPIAR-SI-NO-BLANCO-E. EXIT.
001420*
001430******************************************************************
001440*    LA COMA SE USA COMO SEPARADOR DECIMAL EN EL EXTRACTO DEL    *
001450*    CLIENTE; SE CAMBIA POR PUNTO PARA PODER INTERPRETARLA.      *
001460******************************************************************
001470 300-CONVERTIR-COMA SECTION.
001480     INSPECT WKS-LIMPIO-BUF CONVERTING ',' TO '.'.
001490 300-CONVERTIR-COMA-E. EXIT.
001500*
001510******************************************************************
001550*    RECORRE EL TEXTO YA LIMPIO Y ACUMULA PARTE ENTERA Y PARTE   *
001560*    DECIMAL.  CUALQUIER CARACTER QUE NO SEA DIGITO O UN SOLO    *
001570*    PUNTO DECIMAL DEJA EL MONTO COMO NO VALIDO.  DECIMALES A    *
001580*    PARTIR DEL TERCERO SE TRUNCAN, NO SE REDONDEAN.             *
001590******************************************************************
001600 400-VALIDAR-Y-ACUMULAR SECTION.
001610     IF WKS-LONGITUD-LIMPIA = ZERO
001620        MOVE 'N' TO WKS-SW-VALIDO
001630     ELSE
001640        PERFORM 410-ACUMULAR-CARACTER THRU 410-ACUMULAR-CARACTER-E
001650           VARYING WKS-IDX-LIMPIO FROM 1 BY 1
001660           UNTIL WKS-IDX-LIMPIO > WKS-LONGITUD-LIMPIA
001670     END-IF.
001680 400-VALIDAR-Y-ACUMULAR-E. EXIT.
001690*
001700 410-ACUMULAR-CARACTER SECTION.
001710     IF WKS-LIMPIO-CAR(WKS-IDX-LIMPIO) = '.'
001720        IF WKS-YA-VISTO-PUNTO
001730           MOVE 'N' TO WKS-SW-VALIDO
001740        ELSE
001750           MOVE 'S' TO WKS-SW-VISTO-PUNTO
001760        END-IF
001770     ELSE
001780        IF WKS-LIMPIO-CAR(WKS-IDX-LIMPIO) NUMERIC
001790           MOVE WKS-LIMPIO-CAR(WKS-IDX-LIMPIO) TO WKS-DIGITO
001800           PERFORM 420-ACUMULAR-DIGITO THRU 420-ACUMULAR-DIGITO-E
001810        ELSE
001820           MOVE 'N' TO WKS-SW-VALIDO
001830        END-IF
001840     END-IF.
001850 410-ACUMULAR-CARACTER-E. EXIT.
001860*
001870 420-ACUMULAR-DIGITO SECTION.
001880     IF NOT WKS-YA-VISTO-PUNTO
001890        COMPUTE WKS-PARTE-ENTERA =
001900                (WKS-PARTE-ENTERA * 10) + WKS-DIGITO
001910     ELSE
001920        IF WKS-CONTADOR-DECIMALES = ZERO
001930           COMPUTE WKS-PARTE-DECIMAL = WKS-DIGITO * 10
001940           ADD 1 TO WKS-CONTADOR-DECIMALES
001950        ELSE
001960           IF WKS-CONTADOR-DECIMALES = 1
001970              COMPUTE WKS-PARTE-DECIMAL =
001980                      WKS-PARTE-DECIMAL + WKS-DIGITO
001990              ADD 1 TO WKS-CONTADOR-DECIMALES
002000           END-IF
002010        END-IF
002020     END-IF.
002030 420-ACUMULAR-DIGITO-E. EXIT.
002040*
002050******************************************************************
002060*    SI EL MONTO NO SE PUDO INTERPRETAR, SE REGRESA CERO.        *
002070******************************************************************
002080 500-CALCULAR-RESULTADO SECTION.
002090     IF WKS-ES-VALIDO
002100        COMPUTE TXIM-MONTO-NUMERICO =
002110                WKS-PARTE-ENTERA + (WKS-PARTE-DECIMAL / 100)
002120        SET TXIM-ES-VALIDO TO TRUE
002130     ELSE
002140        MOVE ZERO TO TXIM-MONTO-NUMERICO
002150        SET TXIM-NO-ES-VALIDO TO TRUE
002160     END-IF.
002170 500-CALCULAR-RESULTADO-E. EXIT.
002180*
002190******************************************************************
002200*    TRAZA DE DEPURACION, SOLO SI EL SWITCH UPSI-0 ESTA ACTIVO.  *
002210******************************************************************
002220 600-TRAZA-DEBUG SECTION.
002230     MOVE TXIM-MONTO-TEXTO      TO WKS-TRAZA-ENTRADA
002240     MOVE TXIM-MONTO-NUMERICO   TO WKS-TRAZA-SALIDA
002250     DISPLAY 'TXIM1R00 TRAZA: ' WKS-TRAZA-LINEA.
002260 600-TRAZA-DEBUG-E. EXIT.
