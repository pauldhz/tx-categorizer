000100******************************************************************
000110*                                                                *
000120*    TXPRED.CPY                                                  *
000130*    COPYBOOK   : TXPRED                                         *
000140*    SISTEMA    : TXCB1 - CLASIFICACION DE TRANSACCIONES         *
000150*    PROGRAMADOR: J. MARTINEZ SOLIS                              *
000160*    APLICACION : EDUCACION FINANCIERA / CATEGORIZADOR           *
000170*    DESCRIPCION: LAYOUT DEL REGISTRO DE PREDICCION DE SALIDA    *
000180*                 (ARCHIVO PREDOUT).  UN REGISTRO POR CADA       *
000190*                 TRANSACCION DE TXTR-REGISTRO-TRANSACCION, YA   *
000200*                 CLASIFICADO POR EL MOTOR DE REGLAS.            *
000210*                 200 POSICIONES, SECUENCIAL.                    *
000220*    USADO POR  : TXCB1C01                                       *
000230*                                                                *
000240******************************************************************
000250*    BITACORA DE CAMBIOS                                         *
000260*    FECHA      INIC  TICKET     DESCRIPCION                     *
000270*    ---------- ----  ---------  ------------------------------- *
000280*    12/03/1989 JMS   REQ-0410   VERSION INICIAL                 *
000290*    18/04/1996 LTV   REQ-0705   SE AGREGA TXPR-REGLA-ID PARA    *
000300*                                TRAZABILIDAD DE LA REGLA GANADA *
000310*    03/02/1999 LTV   REQ-0761   VALIDADO PARA EL CAMBIO DE      *
000320*                                SIGLO, SIN CAMBIOS DE LONGITUD  *
000330******************************************************************
000340 01  TXPR-REGISTRO-PREDICCION.
000350     05 TXPR-FECHA              PIC X(10).
000360     05 TXPR-DESCRIPCION        PIC X(100).
000370     05 TXPR-MONTO              PIC 9(07).99.
000380     05 TXPR-SENTIDO            PIC X(06).
000390     05 TXPR-CATEGORIA          PIC X(20).
000400     05 TXPR-SUBCATEGORIA       PIC X(30).
000410     05 TXPR-CONFIANZA          PIC 9.99.
000420     05 TXPR-METODO             PIC X(08).
000430     05 TXPR-REGLA-ID           PIC X(04).
000440     05 FILLER                  PIC X(08).
