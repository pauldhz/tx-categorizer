000100******************************************************************
000110*                                                                *
000120*    TXIMPARM.CPY                                                *
000130*    COPYBOOK   : TXIMPARM                                       *
000140*    SISTEMA    : TXCB1 - CLASIFICACION DE TRANSACCIONES         *
000150*    PROGRAMADOR: J. MARTINEZ SOLIS                              *
000160*    APLICACION : EDUCACION FINANCIERA / CATEGORIZADOR           *
000170*    DESCRIPCION: AREA DE PARAMETROS PARA EL CALL AL             *
000180*                 INTERPRETADOR DE MONTOS TXIM1R00.  EL          *
000190*                 LLAMADOR LLENA TXIM-MONTO-TEXTO CON EL VALOR   *
000200*                 TAL COMO VIENE EN TXTR-MONTO Y RECIBE DE       *
000210*                 VUELTA TXIM-MONTO-NUMERICO YA DEPURADO         *
000220*                 (ESPACIOS EMBEBIDOS ELIMINADOS, COMA CAMBIADA  *
000230*                 POR PUNTO DECIMAL, TRUNCADO A 2 DECIMALES).    *
000240*    USADO POR  : TXCB1C01, TXIM1R00                             *
000250*                                                                *
000260******************************************************************
000270*    BITACORA DE CAMBIOS                                         *
000280*    FECHA      INIC  TICKET     DESCRIPCION                     *
000290*    ---------- ----  ---------  ------------------------------- *
000300*    18/04/1996 LTV   REQ-0705   VERSION INICIAL                 *
000310*    22/06/1997 RCV   REQ-0733   SE AGREGA TXIM-MONTO-VALIDO     *
000320*                                PARA DISTINGUIR MONTO EN CERO   *
000330*                                POR NO INTERPRETABLE            *
000340******************************************************************
000350 01  TXIM-PARAMETROS.
000360     05 TXIM-MONTO-TEXTO        PIC X(12).
000370     05 TXIM-MONTO-NUMERICO     PIC S9(09)V99.
000380     05 TXIM-MONTO-VALIDO       PIC X(01).
000390        88 TXIM-ES-VALIDO               VALUE 'S'.
000400        88 TXIM-NO-ES-VALIDO            VALUE 'N'.
000410     05 FILLER                  PIC X(06).
