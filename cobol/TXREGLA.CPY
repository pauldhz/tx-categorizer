000100******************************************************************
000110*                                                                *
000120*    TXREGLA.CPY                                                 *
000130*    COPYBOOK   : TXREGLA                                        *
000140*    SISTEMA    : TXCB1 - CLASIFICACION DE TRANSACCIONES         *
000150*    PROGRAMADOR: J. MARTINEZ SOLIS                              *
000160*    APLICACION : EDUCACION FINANCIERA / CATEGORIZADOR           *
000170*    DESCRIPCION: TABLA MAESTRA DE REGLAS DE CLASIFICACION DE    *
000180*                 TRANSACCIONES, EMBEBIDA EN LITERALES POR NO    *
000190*                 EXISTIR AUN UN MAESTRO MOTGEN EN DISCO PARA    *
000200*                 ESTE SUBSISTEMA.  VER TXCB1C01 PARRAFO         *
000210*                 300-MOTOR-DE-REGLAS.                          *
000220*    USADO POR  : TXCB1C01                                       *
000230*                                                                *
000240******************************************************************
000250*    BITACORA DE CAMBIOS                                         *
000260*    FECHA      INIC  TICKET     DESCRIPCION                     *
000270*    ---------- ----  ---------  ------------------------------- *
000280*    12/03/1989 JMS   REQ-0410   VERSION INICIAL, 40 REGLAS      *
000290*    05/09/1990 JMS   REQ-0477   SE AMPLIA A 62 REGLAS           *
000300*    22/01/1992 RCV   REQ-0552   SE AGREGAN REGLAS DE ALIMENTOS  *
000310*    14/07/1993 RCV   REQ-0601   REGLAS DE SALUD Y FARMACIA      *
000320*    30/11/1994 JMS   REQ-0649   REGLAS DE TRANSFERENCIAS FR     *
000330*    18/04/1996 LTV   REQ-0705   SE AMPLIA A 95 REGLAS           *
000340*    09/12/1998 LTV   REQ-0760   REVISION Y2K DE CAMPOS FECHA    *
000350*    03/02/1999 LTV   REQ-0761   VALIDADO PARA EL CAMBIO DE SIGLO*
000360*    17/08/2001 RCV   REQ-0822   AJUSTE REGLA R061 (COMILLA)     *
000370*    25/06/2004 MGP   REQ-0901   TRUNCADO DE PALABRAS CLAVE      *
000380*                                LARGAS (R003,R004,R006) A 60   *
000390*                                POSICIONES PARA CALZAR EN PIC  *
000392*    02/09/2005 JMS   REQ-0910   SE REENCODIFICA R004 A UN SOLO  *
000394*                                BYTE POR CARACTER; LOS ACENTOS  *
000396*                                EN 2 BYTES ROMPIAN LA COLUMNA   *
000398*                                FIJA DE 118 POSICIONES.         *
000400******************************************************************
001000 ******************************************************************
001010*    TABLA DE REGLAS DE CLASIFICACION  (R001 .. R095)
001020*    ORDEN = PRIORIDAD.  GANA LA PRIMERA QUE HACE MATCH.
001030*    ESTA TABLA REEMPLAZA AL ANTIGUO ARCHIVO PARAMETRO MOTGEN
001040*    DEL AREA DE EDUCACION FINANCIERA; SE FIJO EN LITERALES POR
001050*    NO EXISTIR TODAVIA UN MAESTRO DE REGLAS EN DISCO.
001060*    LAYOUT POR ENTRADA (118):
001070*      ID(4) TIPO(1) PALABRA-CLAVE(60) LONGITUD(2)
001080*      CATEGORIA(20) SUBCATEGORIA(30) FILLER(1)
001090 ******************************************************************
001100  01  TXRG-TABLA-LITERAL.
001110*    REGLA R001
001120     05 FILLER              PIC X(118) VALUE
001130         'R001EPASS                                     
001140-       '                   04CHARGES_VARIABLES   TRANS
001150-       'PORTS_COMMUN              '.
001160*    REGLA R002
001170     05 FILLER              PIC X(118) VALUE
001180         'R002PTOTAL                                    
001190-       '                   05CHARGES_VARIABLES   CARBU
001200-       'RANT                      '.
001210*    REGLA R003
001220     05 FILLER              PIC X(118) VALUE
001230         'R003CINCOMING TRANSFER FROM M PAUL DENHEZ (FR7
001240-       '616275500000412664260DIVERS              AJUST
001250-       'EMENTS_ERREURS            '.
001260*    REGLA R004
001270     05 FILLER              PIC X(118) VALUE
001280         'R004CPAIEMENT ACCEPTE: FR761627550000041266427
001290-       '0831 A DE745021090060DIVERS              AJUST
001300-       'EMENTS_ERREURS            '.
001310*    REGLA R005
001320     05 FILLER              PIC X(118) VALUE
001330         'R005CAMAZON.FR                                
001340-       '                   09ACHATS              DIVER
001350-       'S                         '.
001360*    REGLA R006
001370     05 FILLER              PIC X(118) VALUE
001380         'R006CINCOMING TRANSFER FROM PAUL DENHEZ (FR802
001390-       '043302626N26979347660DIVERS              AJUST
001400-       'EMENTS_ERREURS            '.
001410*    REGLA R007
001420     05 FILLER              PIC X(118) VALUE
001430         'R007CINCOMING TRANSFER FROM M PAUL DENHEZ     
001440-       '                   36DIVERS              AJUST
001450-       'EMENTS_ERREURS            '.
001460*    REGLA R008
001470     05 FILLER              PIC X(118) VALUE
001480         'R008CGARFO - FOOD & BEVERAGE.                 
001490-       '                   24ALIMENTATION        RESTA
001500-       'URANTS                    '.
001510*    REGLA R009
001520     05 FILLER              PIC X(118) VALUE
001530         'R009CCARRIS - RUA 1 MAIO,-00                  
001540-       '                   23ACHATS              DIVER
001550-       'S                         '.
001560*    REGLA R010
001570     05 FILLER              PIC X(118) VALUE
001580         'R010CNESPRESSO FRANCE S.A.S.                  
001590-       '                   23ACHATS              CAFE 
001600-       '                          '.
001610*    REGLA R011
001620     05 FILLER              PIC X(118) VALUE
001630         'R011CLS LA COUR DE LA CHTI                    
001640-       '                   21ALIMENTATION        RESTA
001650-       'URANTS                    '.
001660*    REGLA R012
001670     05 FILLER              PIC X(118) VALUE
001680         'R012CSNC LE BIENVENU 4069410                  
001690-       '                   23ACHATS              TABAC
001700-       '                          '.
001710*    REGLA R013
001720     05 FILLER              PIC X(118) VALUE
001730         'R013CMETROPOLITANO DE LISBOA                  
001740-       '                   23CHARGES_VARIABLES   TRANS
001750-       'PORTS_COMMUN              '.
001760*    REGLA R014
001770     05 FILLER              PIC X(118) VALUE
001780         'R014CNYX*LILLEAUTOMATIQUEDIST                 
001790-       '                   24ACHATS              CAFE 
001800-       '                          '.
001810*    REGLA R015
001820     05 FILLER              PIC X(118) VALUE
001830         'R015CPHAR BOURGMAYER 4194069                  
001840-       '                   23SANTE               PHARM
001850-       'ACIE                      '.
001860*    REGLA R016
001870     05 FILLER              PIC X(118) VALUE
001880         'R016CASSOCIATION RUBAN ROSE                   
001890-       '                   22DIVERS              DONS 
001900-       '                          '.
001910*    REGLA R017
001920     05 FILLER              PIC X(118) VALUE
001930         'R017CCASH REWARD ALLOCATION                   
001940-       '                   22DIVERS              AJUST
001950-       'EMENTS_ERREURS            '.
001960*    REGLA R018
001970     05 FILLER              PIC X(118) VALUE
001980         'R018CNYX*VALENCIENNESPLACEDA                  
001990-       '                   23ACHATS              DIVER
002000-       'S                         '.
002010*    REGLA R019
002020     05 FILLER              PIC X(118) VALUE
002030         'R019CPHARMACIE VALS 2151306                   
002040-       '                   22SANTE               AUTRE
002050-       '_MEDECINE                 '.
002060*    REGLA R020
002070     05 FILLER              PIC X(118) VALUE
002080         'R020CPICARD SA 335 4998985                    
002090-       '                   21ALIMENTATION        COURS
002100-       'ES                        '.
002110*    REGLA R021
002120     05 FILLER              PIC X(118) VALUE
002130         'R021CBAR BILTOKI HALLES D                     
002140-       '                   20ALIMENTATION        RESTA
002150-       'URANTS                    '.
002160*    REGLA R022
002170     05 FILLER              PIC X(118) VALUE
002180         'R022CCONTIN BOM DIA LISBO                     
002190-       '                   20ALIMENTATION        COURS
002200-       'ES                        '.
002210*    REGLA R023
002220     05 FILLER              PIC X(118) VALUE
002230         'R023CYOUR SAVEBACK PAYMENT                    
002240-       '                   21DIVERS              AJUST
002250-       'EMENTS_ERREURS            '.
002260*    REGLA R024
002270     05 FILLER              PIC X(118) VALUE
002280         'R024CELECTRO DEPOT FRANCE                     
002290-       '                   20MAISON              EQUIP
002300-       'EMENT_ELECTROMENAGER      '.
002310*    REGLA R025
002320     05 FILLER              PIC X(118) VALUE
002330         'R025CLISBON DUTY FREE T2                      
002340-       '                   19LOISIRS             VACAN
002350-       'CES_WEEKENDS              '.
002360*    REGLA R026
002370     05 FILLER              PIC X(118) VALUE
002380         'R026CCIVETTE DE LA TOUR                       
002390-       '                   18ACHATS              TABAC
002400-       '                          '.
002410*    REGLA R027
002420     05 FILLER              PIC X(118) VALUE
002430         'R027CMIGUEL CASTRO-SILVA                      
002440-       '                   19ACHATS              DIVER
002450-       'S                         '.
002460*    REGLA R028
002470     05 FILLER              PIC X(118) VALUE
002480         'R028CPADEL FOOTBALL CLUB                      
002490-       '                   19LOISIRS             SPORT
002500-       '                          '.
002510*    REGLA R029
002520     05 FILLER              PIC X(118) VALUE
002530         'R029CRELAY TRIBS 4116230                      
002540-       '                   19ACHATS              DIVER
002550-       'S                         '.
002560*    REGLA R030
002570     05 FILLER              PIC X(118) VALUE
002580         'R030CRESTAURANTE FERNANDO                     
002590-       '                   20ALIMENTATION        RESTA
002600-       'URANTS                    '.
002610*    REGLA R031
002620     05 FILLER              PIC X(118) VALUE
002630         'R031C4PADEL VALENCIENNES                      
002640-       '                   19LOISIRS             SPORT
002650-       '                          '.
002660*    REGLA R032
002670     05 FILLER              PIC X(118) VALUE
002680         'R032CCONTINENTE BOM DIA                       
002690-       '                   18ACHATS              DIVER
002700-       'S                         '.
002710*    REGLA R033
002720     05 FILLER              PIC X(118) VALUE
002730         'R033CCOURIR VALENCIENNES                      
002740-       '                   19ACHATS              VETEM
002750-       'ENTS                      '.
002760*    REGLA R034
002770     05 FILLER              PIC X(118) VALUE
002780         'R034CFERME DU PONT DES                        
002790-       '                   17ALIMENTATION        COURS
002800-       'ES                        '.
002810*    REGLA R035
002820     05 FILLER              PIC X(118) VALUE
002830         'R035CGRAND FRAIS AULNOY                       
002840-       '                   18ALIMENTATION        COURS
002850-       'ES                        '.
002860*    REGLA R036
002870     05 FILLER              PIC X(118) VALUE
002880         'R036CMCDONALDS AEROPORTO                      
002890-       '                   19ALIMENTATION        RESTA
002900-       'URANTS                    '.
002910*    REGLA R037
002920     05 FILLER              PIC X(118) VALUE
002930         'R037CMGP*LE POT COMMUN                        
002940-       '                   17ACHATS              CADEA
002950-       'UX                        '.
002960*    REGLA R038
002970     05 FILLER              PIC X(118) VALUE
002980         'R038CGELATOMANIA NAZARE                       
002990-       '                   18ALIMENTATION        RESTA
003000-       'URANTS                    '.
003010*    REGLA R039
003020     05 FILLER              PIC X(118) VALUE
003030         'R039CLE CYRANO 4266161                        
003040-       '                   17ACHATS              TABAC
003050-       '                          '.
003060*    REGLA R040
003070     05 FILLER              PIC X(118) VALUE
003080         'R040CLE JUBILE 4357453                        
003090-       '                   17ALIMENTATION        RESTA
003100-       'URANTS                    '.
003110*    REGLA R041
003120     05 FILLER              PIC X(118) VALUE
003130         'R041CBIE DE LA HALLE                          
003140-       '                   15ALIMENTATION        BOUCH
003150-       'ERIE                      '.
003160*    REGLA R042
003170     05 FILLER              PIC X(118) VALUE
003180         'R042CE0022API EDS ONE                         
003190-       '                   16ALIMENTATION        RESTA
003200-       'URANTS                    '.
003210*    REGLA R043
003220     05 FILLER              PIC X(118) VALUE
003230         'R043CPADEL FOOTBALL C                         
003240-       '                   16LOISIRS             SPORT
003250-       '                          '.
003260*    REGLA R044
003270     05 FILLER              PIC X(118) VALUE
003280         'R044CPASTEIS DE BELEM                         
003290-       '                   16ALIMENTATION        COURS
003300-       'ES                        '.
003310*    REGLA R045
003320     05 FILLER              PIC X(118) VALUE
003330         'R045CSHIFU RAMEN REST                         
003340-       '                   16ALIMENTATION        RESTA
003350-       'URANTS                    '.
003360*    REGLA R046
003370     05 FILLER              PIC X(118) VALUE
003380         'R046CSUMUP *SBCONCEPT                         
003390-       '                   16ACHATS              SOIN 
003400-       'DE LA PERSONNE            '.
003410*    REGLA R047
003420     05 FILLER              PIC X(118) VALUE
003430         'R047CTERRACO EDITORIAL                        
003440-       '                   17ACHATS              DIVER
003450-       'S                         '.
003460*    REGLA R048
003470     05 FILLER              PIC X(118) VALUE
003480         'R048CINTEREST PAYMENT                         
003490-       '                   16BANQUE              INTER
003500-       'ETS                       '.
003510*    REGLA R049
003520     05 FILLER              PIC X(118) VALUE
003530         'R049CMCDONALDS CHIADO                         
003540-       '                   16ALIMENTATION        RESTA
003550-       'URANTS                    '.
003560*    REGLA R050
003570     05 FILLER              PIC X(118) VALUE
003580         'R050CSNP*SPEED PIZZA                          
003590-       '                   15ALIMENTATION        RESTA
003600-       'URANTS                    '.
003610*    REGLA R051
003620     05 FILLER              PIC X(118) VALUE
003630         'R051CBEER EXPERIENCE                          
003640-       '                   15ACHATS              DIVER
003650-       'S                         '.
003660*    REGLA R052
003670     05 FILLER              PIC X(118) VALUE
003680         'R052CCHEZ MON VIEUX                           
003690-       '                   14ALIMENTATION        RESTA
003700-       'URANTS                    '.
003710*    REGLA R053
003720     05 FILLER              PIC X(118) VALUE
003730         'R053CDCTR MARGUERITT                          
003740-       '                   15SANTE               MEDEC
003750-       'IN                        '.
003760*    REGLA R054
003770     05 FILLER              PIC X(118) VALUE
003780         'R054CGD FRAIS SENTI                           
003790-       '                   14ALIMENTATION        COURS
003800-       'ES                        '.
003810*    REGLA R055
003820     05 FILLER              PIC X(118) VALUE
003830         'R055CMA DUQUE LOULE                           
003840-       '                   14ACHATS              DIVER
003850-       'S                         '.
003860*    REGLA R056
003870     05 FILLER              PIC X(118) VALUE
003880         'R056CSINTRA LRO TVM                           
003890-       '                   14CHARGES_VARIABLES   TRANS
003900-       'PORTS_COMMUN              '.
003910*    REGLA R057
003920     05 FILLER              PIC X(118) VALUE
003930         'R057CAPPLE.COM/BILL                           
003940-       '                   14CHARGES_FIXES       ABONN
003950-       'EMENTS_FIXES              '.
003960*    REGLA R058
003970     05 FILLER              PIC X(118) VALUE
003980         'R058CDELEBARRE VINS                           
003990-       '                   14ACHATS              CADEA
004000-       'UX                        '.
004010*    REGLA R059
004020     05 FILLER              PIC X(118) VALUE
004030         'R059CEURL A MOREAU                            
004040-       '                   13ALIMENTATION        BOULA
004050-       'NGERIE                    '.
004060*    REGLA R060
004070     05 FILLER              PIC X(118) VALUE
004080         'R060CFERME DU SART                            
004090-       '                   13ALIMENTATION        COURS
004100-       'ES                        '.
004110*    REGLA R061
004120     05 FILLER              PIC X(118) VALUE
004130         'R061CM''MA TURINETTI                          
004140-       '                    14ALIMENTATION        REST
004150-       'AURANTS                    '.
004160*    REGLA R062
004170     05 FILLER              PIC X(118) VALUE
004180         'R062CMARIE BLACHERE                           
004190-       '                   14ALIMENTATION        COURS
004200-       'ES                        '.
004210*    REGLA R063
004220     05 FILLER              PIC X(118) VALUE
004230         'R063CSINTRA TERRACE                           
004240-       '                   14ALIMENTATION        RESTA
004250-       'URANTS                    '.
004260*    REGLA R064
004270     05 FILLER              PIC X(118) VALUE
004280         'R064CTIME OUT SHOP                            
004290-       '                   13LOISIRS             VACAN
004300-       'CES_WEEKENDS              '.
004310*    REGLA R065
004320     05 FILLER              PIC X(118) VALUE
004330         'R065CVINS GOURMANDS                           
004340-       '                   14ACHATS              VIN  
004350-       '                          '.
004360*    REGLA R066
004370     05 FILLER              PIC X(118) VALUE
004380         'R066CWEB TENNIS SC                            
004390-       '                   13LOISIRS             SPORT
004400-       '                          '.
004410*    REGLA R067
004420     05 FILLER              PIC X(118) VALUE
004430         'R067CSUR LE POUCE                             
004440-       '                   12ALIMENTATION        RESTA
004450-       'URANTS                    '.
004460*    REGLA R068
004470     05 FILLER              PIC X(118) VALUE
004480         'R068CZETTLE_*SAHIL                            
004490-       '                   13ALIMENTATION        RESTA
004500-       'URANTS                    '.
004510*    REGLA R069
004520     05 FILLER              PIC X(118) VALUE
004530         'R069CLE LONGCHAMP                             
004540-       '                   12ACHATS              TABAC
004550-       '                          '.
004560*    REGLA R070
004570     05 FILLER              PIC X(118) VALUE
004580         'R070CMAISON RINC                              
004590-       '                   11ACHATS              CADEA
004600-       'UX                        '.
004610*    REGLA R071
004620     05 FILLER              PIC X(118) VALUE
004630         'R071CSAS BONDUWE                              
004640-       '                   11ACHATS              DIVER
004650-       'S                         '.
004660*    REGLA R072
004670     05 FILLER              PIC X(118) VALUE
004680         'R072CSPEED PIZZA                              
004690-       '                   11ALIMENTATION        RESTA
004700-       'URANTS                    '.
004710*    REGLA R073
004720     05 FILLER              PIC X(118) VALUE
004730         'R073CTCE 4332548                              
004740-       '                   11LOISIRS             SPORT
004750-       '                          '.
004760*    REGLA R074
004770     05 FILLER              PIC X(118) VALUE
004780         'R074CVAL VIANDES                              
004790-       '                   11ALIMENTATION        BOUCH
004800-       'ERIE                      '.
004810*    REGLA R075
004820     05 FILLER              PIC X(118) VALUE
004830         'R075CCAFES REMY                               
004840-       '                   10ACHATS              CAFE 
004850-       '                          '.
004860*    REGLA R076
004870     05 FILLER              PIC X(118) VALUE
004880         'R076CINTERMARCHE                              
004890-       '                   11ALIMENTATION        COURS
004900-       'ES                        '.
004910*    REGLA R077
004920     05 FILLER              PIC X(118) VALUE
004930         'R077CLE VALENCY                               
004940-       '                   10ACHATS              TABAC
004950-       '                          '.
004960*    REGLA R078
004970     05 FILLER              PIC X(118) VALUE
004980         'R078CVINI LILLE                               
004990-       '                   10ALIMENTATION        RESTA
005000-       'URANTS                    '.
005010*    REGLA R079
005020     05 FILLER              PIC X(118) VALUE
005030         'R079CSP WILDDE                                
005040-       '                   09ACHATS              SOIN 
005050-       'DE LA PERSONNE            '.
005060*    REGLA R080
005070     05 FILLER              PIC X(118) VALUE
005080         'R080CRIGOLETTO                                
005090-       '                   09ALIMENTATION        RESTA
005100-       'URANTS                    '.
005110*    REGLA R081
005120     05 FILLER              PIC X(118) VALUE
005130         'R081CSAS BETA                                 
005140-       '                   08ALIMENTATION        BOULA
005150-       'NGERIE                    '.
005160*    REGLA R082
005170     05 FILLER              PIC X(118) VALUE
005180         'R082CEL GANA                                  
005190-       '                   07ALIMENTATION        RESTA
005200-       'URANTS                    '.
005210*    REGLA R083
005220     05 FILLER              PIC X(118) VALUE
005230         'R083CO TERA                                   
005240-       '                   06ALIMENTATION        COURS
005250-       'ES                        '.
005260*    REGLA R084
005270     05 FILLER              PIC X(118) VALUE
005280         'R084CCHOOSE                                   
005290-       '                   06ACHATS              DIVER
005300-       'S                         '.
005310*    REGLA R085
005320     05 FILLER              PIC X(118) VALUE
005330         'R085CMYTHOS                                   
005340-       '                   06ALIMENTATION        RESTA
005350-       'URANTS                    '.
005360*    REGLA R086
005370     05 FILLER              PIC X(118) VALUE
005380         'R086COXYBUL                                   
005390-       '                   06ACHATS              CADEA
005400-       'UX                        '.
005410*    REGLA R087
005420     05 FILLER              PIC X(118) VALUE
005430         'R087CVPC                                      
005440-       '                   03ACHATS              CAFE 
005450-       '                          '.
005460*    REGLA R088
005470     05 FILLER              PIC X(118) VALUE
005480         'R088CSAVINGS PLAN EXECUTION                   
005490-       '                   22EPARGNE             INVES
005500-       'TISSEMENTS                '.
005510*    REGLA R089
005520     05 FILLER              PIC X(118) VALUE
005530         'R089CAMAZON PAYMENTS                          
005540-       '                   15ACHATS              DIVER
005550-       'S                         '.
005560*    REGLA R090
005570     05 FILLER              PIC X(118) VALUE
005580         'R090CALIM CARREFOUR                           
005590-       '                   14ALIMENTATION        COURS
005600-       'ES                        '.
005610*    REGLA R091
005620     05 FILLER              PIC X(118) VALUE
005630         'R091CAMAZON EU SARL                           
005640-       '                   14ACHATS              DIVER
005650-       'S                         '.
005660*    REGLA R092
005670     05 FILLER              PIC X(118) VALUE
005680         'R092CAMAZON PRIME                             
005690-       '                   12CHARGES_FIXES       ABONN
005700-       'EMENTS_FIXES              '.
005710*    REGLA R093
005720     05 FILLER              PIC X(118) VALUE
005730         'R093CLEROY MERLIN                             
005740-       '                   12MAISON              BRICO
005750-       'LAGE                      '.
005760*    REGLA R094
005770     05 FILLER              PIC X(118) VALUE
005780         'R094CAMZN MKTP                                
005790-       '                   09ACHATS              DIVER
005800-       'S                         '.
005810*    REGLA R095
005820     05 FILLER              PIC X(118) VALUE
005830         'R095CZENPARK                                  
005840-       '                   07CHARGES_VARIABLES   STATI
005850-       'ONNEMENT_PEAGES           '.
005860 ******************************************************************
005870  01  TXRG-TABLA REDEFINES TXRG-TABLA-LITERAL.
005880      05 TXRG-ENTRADA OCCURS 95 TIMES
005890                      INDEXED BY TXRG-IDX.
005900         10 TXRG-ID              PIC X(04).
005910         10 TXRG-TIPO            PIC X(01).
005920            88 TXRG-ES-IGUAL             VALUE 'E'.
005930            88 TXRG-ES-PREFIJO           VALUE 'P'.
005940            88 TXRG-ES-CONTIENE          VALUE 'C'.
005950         10 TXRG-PALABRA         PIC X(60).
005960         10 TXRG-LONGITUD        PIC 9(02).
005970         10 TXRG-CATEGORIA       PIC X(20).
005980         10 TXRG-SUBCATEGORIA    PIC X(30).
005990         10 FILLER              PIC X(01).
